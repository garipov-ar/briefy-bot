   100******************************************************************
   200*    SLAGRP.CPYBK                                                *
   300*    3LTP SLA REPORT GROUP ACCUMULATOR - ONE ENTRY PER REPORTING *
   400*    GROUP (PLATINUM / OTHER).  COPIED INTO THE OCCURS 2 TABLE   *
   500*    SLA-GROUP-TABLE - ENTRY (1)=PLATINUM, ENTRY (2)=OTHER.      *
   600******************************************************************
   700*----------------------------------------------------------------*
   800* HISTORY OF MODIFICATION:                                      *
   900*----------------------------------------------------------------*
  1000*|USER    |DATE      | TAG      | DESCRIPTION                  |*
  1100*----------------------------------------------------------------*
  1200*|TMPKSL  |07/18/1991| RQ88104  | INITIAL VERSION - 3LTP SLA   |*
  1300*|        |          |          | COMPLIANCE REPORT            |*
  1400*----------------------------------------------------------------*
  1500     10  GRP-LEVEL-NAME           PIC X(34).
  1600*                        REPORT BLOCK HEADING FOR THIS GROUP
  1700     10  GRP-TOTAL                PIC 9(07) COMP.
  1800*                        IN-SCOPE TICKET COUNT FOR THIS GROUP
  1900     10  GRP-ON-TIME              PIC 9(07) COMP.
  2000*                        TICKETS RESOLVED ON TIME (NORMALIZED)
  2100     10  GRP-SLA-PCT              PIC 9(03)V9(01).
  2200*                        ON-TIME / TOTAL * 100, ROUNDED 1 DECIMAL
  2300     10  GRP-MIN-ONTIME           PIC 9(07) COMP.
  2400*                        CEILING(TOTAL * 0.87) - MIN REQUIRED
  2500     10  GRP-BUFFER               PIC S9(07) COMP.
  2600*                        ON-TIME MINUS MIN-ONTIME, MAY BE NEG
  2700     10  GRP-STATUS               PIC X(40).
  2800*                        "OK (+N TT)" OR "BELOW NORM (N TT short)"
  2900     10  GRP-EMPTY-SW             PIC X(01).
  3000*                        "Y" WHEN GRP-TOTAL IS ZERO AT REPORT TIME
  3100         88  GRP-IS-EMPTY             VALUE "Y".
  3200         88  GRP-NOT-EMPTY            VALUE "N".
  3300     10  FILLER                   PIC X(08).
  3400*                        RESERVED FOR FUTURE GROUP STATISTICS
