   100******************************************************************
   200*    SLATKT.CPYBK                                                *
   300*    3LTP SLA TROUBLE-TICKET RECORD - ONE TICKET PER RECORD,     *
   400*    FIXED 65-BYTE LAYOUT, NO DELIMITERS.  SOURCE: SVC DESK DWH. *
   500******************************************************************
   600*----------------------------------------------------------------*
   700* HISTORY OF MODIFICATION:                                      *
   800*----------------------------------------------------------------*
   900*|USER    |DATE      | TAG      | DESCRIPTION                  |*
  1000*----------------------------------------------------------------*
  1100*|TMPKSL  |07/18/1991| RQ88104  | INITIAL VERSION - 3LTP SLA   |*
  1200*|        |          |          | COMPLIANCE REPORT            |*
  1300*----------------------------------------------------------------*
  1400     05  TKT-3LTP-FLAG            PIC 9(01).
  1500*                        THIRD LINE TECH SUPPORT IND, 1=IN SCOPE
  1600     05  TKT-LEVEL                PIC X(12).
  1700*                        SERVICE TIER - PLATINUM/GOLD/SILVER/
  1800*                        BRONZE, ANY OTHER VALUE IS OUT OF SCOPE
  1900     05  TKT-EXCL-CE              PIC X(20).
  2000*                        EXCLUDE-CE MARKER TEXT
  2100         88  TKT-NO-CE-MARKER         VALUE "NO-CE-MARKER        ".
  2200     05  TKT-EXCL-SERVICE         PIC X(20).
  2300*                        EXCLUDE-BY-SERVICE TEXT
  2400         88  TKT-BILLABLE-SERVICE     VALUE "BILLABLE-SERVICES   ".
  2500     05  TKT-SERVICE-TYPE         PIC X(10).
  2600*                        SERVICE TYPE - "OTT" TRIGGERS NORM RULE
  2700         88  TKT-SERVICE-IS-OTT       VALUE "OTT       ".
  2800     05  TKT-SLA-VIOL             PIC X(01).
  2900*                        SLA VIOLATION FLAG - 0=ON TIME, 1=VIOL,
  3000*                        SPACE/OTHER=UNKNOWN (COUNTS AS VIOLATED)
  3100         88  TKT-VIOL-ON-TIME         VALUE "0".
  3200         88  TKT-VIOL-VIOLATED        VALUE "1".
  3300     05  TKT-SLA-VIOL-NOWAIT      PIC X(01).
  3400*                        SLA VIOLATION EXCL CUST WAIT - 1=VIOL,
  3500*                        ANYTHING ELSE = NOT VIOLATED
  3600         88  TKT-NOWAIT-VIOLATED      VALUE "1".
