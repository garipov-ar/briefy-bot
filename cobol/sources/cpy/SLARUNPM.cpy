   100******************************************************************
   200*    SLARUNPM.CPYBK                                               *
   300*    RUN-MODE PARAMETER PASSED TO RPTSLA01 BY ITS CL CALLER.      *
   400*    VALUE IS DERIVED FROM THE DWH EXTRACT JOB NAME AND MERELY    *
   500*    SELECTS THE LOG-LINE WORDING - BOTH MODES PROCESS ALIKE.     *
   600******************************************************************
   700*----------------------------------------------------------------*
   800* HISTORY OF MODIFICATION:                                      *
   900*----------------------------------------------------------------*
  1000*|USER    |DATE      | TAG      | DESCRIPTION                  |*
  1100*----------------------------------------------------------------*
  1200*|TMPKSL  |07/18/1991| RQ88104  | INITIAL VERSION - 3LTP SLA   |*
  1300*|        |          |          | COMPLIANCE REPORT            |*
  1400*----------------------------------------------------------------*
  1500 01  LK-SLA-RUN-PARM.
  1600     05  LK-RUN-MODE              PIC X(03).
  1700*                        "DWH" OR "SLA" - ANY OTHER VALUE ABENDS
  1800         88  LK-MODE-DWH              VALUE "DWH".
  1900         88  LK-MODE-SLA              VALUE "SLA".
  2000     05  FILLER                   PIC X(05).
  2100*                        RESERVED FOR FUTURE CL PARM EXPANSION
