   100 IDENTIFICATION DIVISION.
   200 PROGRAM-ID.      RPTSLA01.
   300 AUTHOR.          KEVIN SEOW LH.
   400 INSTALLATION.    SVC DESK MIS - REM BATCH.
   500 DATE-WRITTEN.    18 JUL 1991.
   600 DATE-COMPILED.
   700 SECURITY.        THIS PROGRAM IS THE PROPERTY OF THE SERVICE
   800                  DESK MIS UNIT.  DISCLOSURE OUTSIDE THE UNIT
   900                  IS PROHIBITED WITHOUT SECTION HEAD APPROVAL.
  1000******************************************************************
  1100*                                                                *
  1200*    PROGRAM DESCRIPTION:                                       *
  1300*                                                                *
  1400*    READS THE 3RD-LINE TECH SUPPORT (3LTP) TROUBLE TICKET      *
  1500*    EXTRACT FROM THE SERVICE DESK DWH AND PRODUCES THE 87.0%   *
  1600*    SLA COMPLIANCE REPORT FOR THE PLATINUM TIER AND FOR THE    *
  1700*    COMBINED GOLD/SILVER/BRONZE ("OTHER") TIER.  TICKETS FOR   *
  1800*    THE "OTT" SERVICE TYPE HAVE THEIR VIOLATION FLAG REBUILT   *
  1900*    FROM THE NO-CUSTOMER-WAIT FLAG BEFORE SCORING - SEE B100.  *
  2000*                                                                *
  2100*    THE RUN MODE PARM (DWH OR SLA) ONLY CHANGES THE WORDING OF *
  2200*    THE START-OF-RUN MESSAGE; BOTH MODES SCORE IDENTICALLY.    *
  2300*                                                                *
  2400******************************************************************
  2500*----------------------------------------------------------------*
  2600* HISTORY OF MODIFICATION:                                      *
  2700*----------------------------------------------------------------*
  2800*|USER    |DATE      | TAG      | DESCRIPTION                  |*
  2900*----------------------------------------------------------------*
  3000*|TMPKSL  |07/18/1991| RQ88104  | INITIAL VERSION - 3LTP SLA   |*
  3100*|        |          |          | COMPLIANCE REPORT, REPLACES  |*
  3200*|        |          |          | THE MANUAL SPREADSHEET CALC  |*
  3300*----------------------------------------------------------------*
  3400*|TMPRSA  |11/03/1992| RQ90277  | ADDED EMPTY-GROUP "-" DISPLAY |*
  3500*|        |          |          | WHEN A TIER HAS NO TICKETS    |*
  3600*----------------------------------------------------------------*
  3700*|TMPJLO  |02/14/1995| RQ94041  | CORRECTED CEILING CALC ON MIN |*
  3800*|        |          |          | ON-TIME - WAS TRUNCATING      |*
  3900*----------------------------------------------------------------*
  4000*|TMPHBK  |01/06/1999| RQ98512  | Y2K - WS-DATE-CEN WAS HARD    |*
  4100*|        |          |          | CODED "19", NOW "20"          |*
  4200*----------------------------------------------------------------*
  4300*|TMPDNC  |09/22/2003| RQ03165  | REM REQUEST 18873 - SCOPE     |*
  4400*|        |          |          | FILTER NOW CHECKS EXCL-CE AND |*
  4500*|        |          |          | EXCL-SERVICE LITERALS, NOT    |*
  4600*|        |          |          | JUST THE 3LTP FLAG            |*
  4700*----------------------------------------------------------------*
  4800*|TMPCYL  |04/30/2009| RQ09044  | REM REQUEST 29940 - OTT       |*
  4900*|        |          |          | NORMALIZATION RULE ADDED      |*
  5000*----------------------------------------------------------------*
  5100*|TMPKSL  |06/11/2026| RQ87233  | REM REQUEST 61190 - REHOSTED  |*
  5200*|        |          |          | FROM THE RETIRED CHAT-BOT     |*
  5300*|        |          |          | SPREADSHEET TOOL TO A DAILY   |*
  5400*|        |          |          | BATCH STEP                    |*
  5500*----------------------------------------------------------------*
  5600     EJECT
  5700******************************
  5800 ENVIRONMENT DIVISION.
  5900******************************
  6000 CONFIGURATION SECTION.
  6100 SOURCE-COMPUTER.   IBM-AS400.
  6200 OBJECT-COMPUTER.   IBM-AS400.
  6300 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
  6400                    UPSI-0 IS UPSI-SWITCH-0
  6500                      ON  STATUS IS U0-ON
  6600                      OFF STATUS IS U0-OFF
  6700                    UPSI-1 IS UPSI-SWITCH-1
  6800                      ON  STATUS IS U0-ON
  6900                      OFF STATUS IS U0-OFF.
  7000
  7100 INPUT-OUTPUT SECTION.
  7200 FILE-CONTROL.
  7300     SELECT TICKET-FILE ASSIGN TO DATABASE-TICKET
  7400            ORGANIZATION   IS SEQUENTIAL
  7500            ACCESS MODE    IS SEQUENTIAL
  7600            FILE STATUS    IS WK-C-FILE-STATUS.
  7700
  7800     SELECT REPORT-FILE  ASSIGN TO PRINTER-SLARPT
  7900            ORGANIZATION   IS SEQUENTIAL
  8000            ACCESS MODE    IS SEQUENTIAL
  8100            FILE STATUS    IS WK-C-RPT-FILE-STATUS.
  8200
  8300     EJECT
  8400***************
  8500 DATA DIVISION.
  8600***************
  8700 FILE SECTION.
  8800**************
  8900 FD  TICKET-FILE
  9000     RECORDING MODE IS F
  9100     LABEL RECORDS ARE OMITTED
  9200     RECORD CONTAINS 65 CHARACTERS
  9300     BLOCK CONTAINS 0 RECORDS
  9400     DATA RECORD IS TICKET-FILE-RECORD.
  9500 01  TICKET-FILE-RECORD.
  9600     COPY SLATKT.
  9700
  9800 FD  REPORT-FILE
  9900     RECORDING MODE IS F
 10000     LABEL RECORDS ARE OMITTED
 10100     RECORD CONTAINS 80 CHARACTERS
 10200     BLOCK CONTAINS 0 RECORDS
 10300     DATA RECORD IS SLA-PRINT-LINE.
 10400 01  SLA-PRINT-LINE                PIC X(80).
 10500
 10600     EJECT
 10700*************************
 10800 WORKING-STORAGE SECTION.
 10900*************************
 10910 77  WS-GRP-IDX                    PIC S9(04) COMP VALUE ZERO.
 10920 77  WS-TAB-IDX                    PIC S9(04) COMP VALUE ZERO.
 10930 77  WS-REC-COUNT                  PIC 9(07) COMP VALUE ZERO.
 10940 77  WS-SKIP-COUNT                 PIC 9(07) COMP VALUE ZERO.
 10950 77  WS-SLA-NORM-PCT               PIC 9(03)V9(01) VALUE 87.0.
 10960
 11000 01  F                             PIC X(024) VALUE
 11100     "** PROGRAM RPTSLA01 **".
 11200
 11300 01  WK-C-COMMON.
 11400     05  WK-C-FILE-STATUS          PIC X(02) VALUE SPACES.
 11500         88  WK-C-SUCCESSFUL           VALUE "00".
 11600         88  WK-C-AT-END               VALUE "10".
 11700     05  WK-C-RPT-FILE-STATUS      PIC X(02) VALUE SPACES.
 11800         88  WK-C-RPT-SUCCESSFUL       VALUE "00".
 11900     05  FILLER                    PIC X(20) VALUE SPACES.
 12000
 12100 01  WS-DATE-WORK.
 12200     05  WS-DATE-YMD               PIC X(08).
 12300     05  WS-DATE-YYMD REDEFINES WS-DATE-YMD.
 12400         10  WS-DATE-CEN           PIC X(02).
 12500         10  WS-DATE-REST          PIC X(06).
 12550     05  WS-DATE-MDY REDEFINES WS-DATE-YMD.
 12560         10  WS-DATE-MDY-MM        PIC X(02).
 12570         10  WS-DATE-MDY-DD        PIC X(02).
 12580         10  WS-DATE-MDY-CCYY      PIC X(04).
 12600
 12700 01  PROGRAM-INDICATOR-SWITCHES.
 12800     05  WS-EOF-TICKET-SW          PIC X(03) VALUE "NO ".
 12900         88  EOF-TICKET                    VALUE "YES".
 13000     05  WS-IN-SCOPE-SW            PIC X(03) VALUE "NO ".
 13100         88  TICKET-IN-SCOPE               VALUE "YES".
 13200     05  FILLER                    PIC X(14) VALUE SPACES.
 13300
 13400 01  WS-RUN-MODE-AREA.
 13500     05  WS-RUN-MODE-TEXT          PIC X(20) VALUE SPACES.
 13600     05  FILLER                    PIC X(10) VALUE SPACES.
 13700
 15400 01  SLA-GROUP-TABLE.
 15500     05  SLA-GRP-ENTRY OCCURS 2 TIMES
 15600                       INDEXED BY SLA-GRP-NDX.
 15700         COPY SLAGRP.
 15800
 15900     EJECT
 16000 01  WS-CALC-WORK.
 16100     05  WS-MIN-ONTIME-X100        PIC 9(09) COMP VALUE ZERO.
 16200     05  WS-MIN-ONTIME-REM         PIC 9(07) COMP VALUE ZERO.
 16300     05  WS-ABS-BUFFER             PIC 9(07) VALUE ZERO.
 16400     05  WS-EDIT-BUFFER            PIC ZZZZZZ9.
 16500     05  WS-EDIT-BUFFER-ALPHA REDEFINES WS-EDIT-BUFFER
 16600                                   PIC X(07).
 16700     05  WS-LEAD-SPACE-CT          PIC 9(02) COMP VALUE ZERO.
 16750     05  WS-EDIT-COUNT             PIC ZZZZZZ9.
 16760     05  WS-EDIT-PCT               PIC ZZ9.9.
 16800
 16900 01  WS-REPORT-LINES.
 17000     05  WS-HDR-LINE.
 17100         10  FILLER                PIC X(80) VALUE
 17200             "SLA REPORT (3LTP), NORM: 87.0%".
 17300     05  WS-BLANK-LINE             PIC X(80) VALUE SPACES.
 17400     05  WS-GRP-HDR-LINE.
 17600         10  WS-GRP-HDR-TEXT       PIC X(34) VALUE SPACES.
 17700         10  FILLER                PIC X(46) VALUE SPACES.
 17800     05  WS-DETAIL-LINE.
 17900         10  FILLER                PIC X(02) VALUE SPACES.
 18000         10  WS-DETAIL-LABEL       PIC X(09) VALUE SPACES.
 18100         10  WS-DETAIL-VALUE       PIC X(40) VALUE SPACES.
 18200         10  FILLER                PIC X(29) VALUE SPACES.
 18300
 18400     EJECT
 18500*****************
 18600 LINKAGE SECTION.
 18700*****************
 18800     COPY SLARUNPM.
 18900
 19000     EJECT
 19100****************************************************
 19200 PROCEDURE DIVISION USING LK-SLA-RUN-PARM.
 19300****************************************************
 19400 MAIN-MODULE.
 19500     PERFORM A000-INITIALIZE-RUN
 19600        THRU A099-INITIALIZE-RUN-EX.
 19700
 19800     PERFORM A100-PROCESS-TICKETS
 19900        THRU A199-PROCESS-TICKETS-EX
 20000         UNTIL EOF-TICKET.
 20100
 20200     PERFORM A200-PRODUCE-REPORT
 20300        THRU A299-PRODUCE-REPORT-EX.
 20400
 20500     PERFORM Z000-END-PROGRAM-ROUTINE
 20600        THRU Z099-END-PROGRAM-ROUTINE-EX.
 20700
 20800     GOBACK.
 20900
 21000     EJECT
 21100*---------------------------------------------------------------*
 21200 A000-INITIALIZE-RUN.
 21300*---------------------------------------------------------------*
 21400     PERFORM A010-VALIDATE-RUN-MODE
 21500        THRU A010-VALIDATE-RUN-MODE-EX.
 21600
 21700     OPEN    INPUT  TICKET-FILE.
 21800     IF      NOT WK-C-SUCCESSFUL
 21900             DISPLAY "RPTSLA01 - OPEN FILE ERROR - TICKET-FILE"
 22000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
 22100             GO TO Y900-ABNORMAL-TERMINATION.
 22200
 22300     OPEN    OUTPUT REPORT-FILE.
 22400     IF      NOT WK-C-RPT-SUCCESSFUL
 22500             DISPLAY "RPTSLA01 - OPEN FILE ERROR - REPORT-FILE"
 22600             DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
 22700             GO TO Y900-ABNORMAL-TERMINATION.
 22800
 22900     PERFORM B000-INIT-GROUP-TABLE
 23000        THRU B000-INIT-GROUP-TABLE-EX.
 23100
 23200     ACCEPT   WS-DATE-YMD            FROM DATE.
 23300
 23400     DISPLAY "RPTSLA01 - 3LTP SLA REPORT START, MODE="
 23500             WS-RUN-MODE-TEXT " NORM=" WS-SLA-NORM-PCT.
 23600
 23700     PERFORM A900-READ-TICKET-FILE
 23800        THRU A900-READ-TICKET-FILE-EX.
 23900
 24000*---------------------------------------------------------------*
 24100 A099-INITIALIZE-RUN-EX.
 24200*---------------------------------------------------------------*
 24300     EXIT.
 24400
 24500*---------------------------------------------------------------*
 24600 A010-VALIDATE-RUN-MODE.
 24700*---------------------------------------------------------------*
 24800     IF      LK-MODE-DWH
 24900             MOVE "DATA WAREHOUSE EXTRACT" TO WS-RUN-MODE-TEXT
 25000     ELSE
 25100     IF      LK-MODE-SLA
 25200             MOVE "SLA MONTHLY RUN"        TO WS-RUN-MODE-TEXT
 25300     ELSE
 25400             DISPLAY "RPTSLA01 - INVALID RUN MODE: " LK-RUN-MODE
 25500             DISPLAY "RPTSLA01 - MODE MUST BE DWH OR SLA"
 25600             GO TO Y900-ABNORMAL-TERMINATION.
 25700
 25800*---------------------------------------------------------------*
 25900 A010-VALIDATE-RUN-MODE-EX.
 26000*---------------------------------------------------------------*
 26100     EXIT.
 26200
 26300     EJECT
 26400*---------------------------------------------------------------*
 26500 A100-PROCESS-TICKETS.
 26600*---------------------------------------------------------------*
 26700     ADD     1                       TO    WS-REC-COUNT.
 26800
 26900     PERFORM B100-NORMALIZE-OTT-FLAG
 27000        THRU B100-NORMALIZE-OTT-FLAG-EX.
 27100
 27200     PERFORM B200-APPLY-SCOPE-FILTER
 27300        THRU B200-APPLY-SCOPE-FILTER-EX.
 27400
 27500     IF      TICKET-IN-SCOPE
 27600             PERFORM B300-ROUTE-TO-GROUP
 27700                THRU B300-ROUTE-TO-GROUP-EX
 27800             IF  WS-GRP-IDX > ZERO
 27900                 PERFORM B400-ACCUMULATE-TICKET
 28000                    THRU B400-ACCUMULATE-TICKET-EX
 28100             ELSE
 28200                 ADD 1 TO WS-SKIP-COUNT
 28300             END-IF
 28400     ELSE
 28500             ADD     1               TO    WS-SKIP-COUNT.
 28600
 28700     PERFORM A900-READ-TICKET-FILE
 28800        THRU A900-READ-TICKET-FILE-EX.
 28900
 29000*---------------------------------------------------------------*
 29100 A199-PROCESS-TICKETS-EX.
 29200*---------------------------------------------------------------*
 29300     EXIT.
 29400
 29500*---------------------------------------------------------------*
 29600 A200-PRODUCE-REPORT.
 29700*---------------------------------------------------------------*
 29800     PERFORM C100-CALC-GROUP-STATS
 29900        THRU C100-CALC-GROUP-STATS-EX
 30000         VARYING WS-TAB-IDX FROM 1 BY 1
 30100         UNTIL WS-TAB-IDX > 2.
 30200
 30300     PERFORM C900-WRITE-REPORT-LINES
 30400        THRU C900-WRITE-REPORT-LINES-EX.
 30500
 30600*---------------------------------------------------------------*
 30700 A299-PRODUCE-REPORT-EX.
 30800*---------------------------------------------------------------*
 30900     EXIT.
 31000
 31100     EJECT
 31200*---------------------------------------------------------------*
 31300 A900-READ-TICKET-FILE.
 31400*---------------------------------------------------------------*
 31500     READ    TICKET-FILE
 31600             AT END
 31700             MOVE "YES" TO WS-EOF-TICKET-SW
 31800             GO TO A900-READ-TICKET-FILE-EX.
 31900
 32000     IF      NOT WK-C-SUCCESSFUL
 32100             DISPLAY "RPTSLA01 - READ ERROR - TICKET-FILE"
 32200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
 32300             GO TO Y900-ABNORMAL-TERMINATION.
 32400
 32500*---------------------------------------------------------------*
 32600 A900-READ-TICKET-FILE-EX.
 32700*---------------------------------------------------------------*
 32800     EXIT.
 32900
 33000     EJECT
 33100*---------------------------------------------------------------*
 33200*                   GROUP TABLE SET-UP                          *
 33300*---------------------------------------------------------------*
 33400 B000-INIT-GROUP-TABLE.
 33500*---------------------------------------------------------------*
 33600     MOVE    "PLATINUM"              TO
 33700             GRP-LEVEL-NAME (1).
 33800     MOVE    "OTHER LEVELS (BRONZE/GOLD/SILVER)" TO
 33900             GRP-LEVEL-NAME (2).
 34000
 34100     PERFORM B050-CLEAR-GROUP-ENTRY THRU B050-CLEAR-GROUP-ENTRY-EX
 34150        VARYING WS-TAB-IDX FROM 1 BY 1 UNTIL WS-TAB-IDX > 2.
 34200
 34300*---------------------------------------------------------------*
 34400 B000-INIT-GROUP-TABLE-EX.
 34500*---------------------------------------------------------------*
 34600     EXIT.
 34700
 34800*---------------------------------------------------------------*
 34900 B050-CLEAR-GROUP-ENTRY.
 35000*---------------------------------------------------------------*
 35100     MOVE    ZERO            TO  GRP-TOTAL (WS-TAB-IDX)
 35150     MOVE    ZERO            TO  GRP-ON-TIME (WS-TAB-IDX)
 35200     MOVE    ZERO            TO  GRP-SLA-PCT (WS-TAB-IDX)
 35250     MOVE    ZERO            TO  GRP-MIN-ONTIME (WS-TAB-IDX)
 35300     MOVE    ZERO            TO  GRP-BUFFER (WS-TAB-IDX)
 35400     MOVE    SPACES          TO  GRP-STATUS (WS-TAB-IDX)
 35500     MOVE    "N"             TO  GRP-EMPTY-SW (WS-TAB-IDX).
 35600
 35650*---------------------------------------------------------------*
 35700 B050-CLEAR-GROUP-ENTRY-EX.
 35750*---------------------------------------------------------------*
 35760     EXIT.
 35780
 35800     EJECT
 35900*---------------------------------------------------------------*
 36000*    B100 - OTT NORMALIZATION RULE (RQ09044)                    *
 36100*    OTT TICKETS TAKE THEIR VIOLATION FLAG FROM THE NO-WAIT     *
 36200*    FLAG - THIS OVERWRITES ANY BLANK/UNKNOWN VALUE ON THE      *
 36300*    ORIGINAL FLAG FOR OTT SERVICE TYPE ONLY.                   *
 36400*---------------------------------------------------------------*
 36500 B100-NORMALIZE-OTT-FLAG.
 36600*---------------------------------------------------------------*
 36700     IF      TKT-SERVICE-IS-OTT
 36800             IF      TKT-NOWAIT-VIOLATED
 36900                     MOVE "1"        TO  TKT-SLA-VIOL
 37000             ELSE
 37100                     MOVE "0"        TO  TKT-SLA-VIOL
 37200             END-IF
 37300     END-IF.
 37400
 37500*---------------------------------------------------------------*
 37600 B100-NORMALIZE-OTT-FLAG-EX.
 37700*---------------------------------------------------------------*
 37800     EXIT.
 37900
 38000     EJECT
 38100*---------------------------------------------------------------*
 38200*    B200 - SCOPE FILTER (RQ03165)                              *
 38300*    IN SCOPE ONLY WHEN 3LTP FLAG=1, EXCL-CE IS THE NO-CE-MARKER*
 38400*    LITERAL, AND EXCL-SERVICE IS THE BILLABLE-SERVICES LITERAL.*
 38500*---------------------------------------------------------------*
 38600 B200-APPLY-SCOPE-FILTER.
 38700*---------------------------------------------------------------*
 38800     MOVE    "NO "                   TO    WS-IN-SCOPE-SW.
 38900
 39000     IF      TKT-3LTP-FLAG = 1
 39100         AND TKT-NO-CE-MARKER
 39200         AND TKT-BILLABLE-SERVICE
 39300             MOVE    "YES"           TO    WS-IN-SCOPE-SW.
 39400
 39500*---------------------------------------------------------------*
 39600 B200-APPLY-SCOPE-FILTER-EX.
 39700*---------------------------------------------------------------*
 39800     EXIT.
 39900
 40000     EJECT
 40100*---------------------------------------------------------------*
 40200*    B300 - GROUP ROUTING                                       *
 40300*    PLATINUM = ENTRY (1); GOLD/SILVER/BRONZE = ENTRY (2);      *
 40400*    ANY OTHER LEVEL LEAVES WS-GRP-IDX AT ZERO (IGNORED).       *
 40500*---------------------------------------------------------------*
 40600 B300-ROUTE-TO-GROUP.
 40700*---------------------------------------------------------------*
 40800     MOVE    ZERO                    TO    WS-GRP-IDX.
 40900
 41000     IF      TKT-LEVEL = "PLATINUM    "
 41100             MOVE    1               TO    WS-GRP-IDX
 41200     ELSE
 41300     IF      TKT-LEVEL = "GOLD        "
 41400          OR TKT-LEVEL = "SILVER      "
 41500          OR TKT-LEVEL = "BRONZE      "
 41600             MOVE    2               TO    WS-GRP-IDX.
 41700
 41800*---------------------------------------------------------------*
 41900 B300-ROUTE-TO-GROUP-EX.
 42000*---------------------------------------------------------------*
 42100     EXIT.
 42200
 42300     EJECT
 42400*---------------------------------------------------------------*
 42500*    B400 - ACCUMULATION                                        *
 42600*    A BLANK OR NON-NUMERIC VIOLATION FLAG IS TREATED AS A      *
 42700*    VIOLATION (NOT ON TIME) - SEE 214-LIKE VALIDATION BELOW.   *
 42800*---------------------------------------------------------------*
 42900 B400-ACCUMULATE-TICKET.
 43000*---------------------------------------------------------------*
 43100     ADD     1             TO  GRP-TOTAL (WS-GRP-IDX).
 43200
 43300     IF      TKT-SLA-VIOL IS NUMERIC
 43400         AND TKT-VIOL-ON-TIME
 43500             ADD 1         TO  GRP-ON-TIME (WS-GRP-IDX).
 43600
 43700*---------------------------------------------------------------*
 43800 B400-ACCUMULATE-TICKET-EX.
 43900*---------------------------------------------------------------*
 44000     EXIT.
 44100
 44200     EJECT
 44300*---------------------------------------------------------------*
 44400*    C100 - PER-GROUP SLA PERCENTAGE / BUFFER / STATUS (RQ94041 *
 44500*    CORRECTED THE CEILING CALC TO ROUND UP, NOT TRUNCATE)      *
 44600*---------------------------------------------------------------*
 44700 C100-CALC-GROUP-STATS.
 44800*---------------------------------------------------------------*
 44900     SET     SLA-GRP-NDX             TO    WS-TAB-IDX.
 45000
 45100     IF      GRP-TOTAL (WS-TAB-IDX) = ZERO
 45200             MOVE    "Y"         TO  GRP-EMPTY-SW (WS-TAB-IDX)
 45300             MOVE    ZERO        TO  GRP-SLA-PCT (WS-TAB-IDX)
 45400             MOVE    ZERO        TO  GRP-BUFFER (WS-TAB-IDX)
 45500             MOVE    SPACES      TO  GRP-STATUS (WS-TAB-IDX)
 45600             GO TO C100-CALC-GROUP-STATS-EX.
 45700
 45800     MOVE    "N"                     TO    GRP-EMPTY-SW (WS-TAB-IDX).
 45900
 46000     COMPUTE GRP-SLA-PCT (WS-TAB-IDX) ROUNDED =
 46100             (GRP-ON-TIME (WS-TAB-IDX) /
 46200              GRP-TOTAL (WS-TAB-IDX)) * 100.
 46300
 46400*    CEILING(TOTAL * 0.87) WITHOUT AN INTRINSIC FUNCTION -
 46500*    MULTIPLY BY 87, DIVIDE BY 100, BUMP UP ON ANY REMAINDER.
 46600     COMPUTE WS-MIN-ONTIME-X100 =
 46700             GRP-TOTAL (WS-TAB-IDX) * 87.
 46800
 46900     DIVIDE  WS-MIN-ONTIME-X100 BY 100
 47000             GIVING  GRP-MIN-ONTIME (WS-TAB-IDX)
 47100             REMAINDER WS-MIN-ONTIME-REM.
 47200
 47300     IF      WS-MIN-ONTIME-REM > ZERO
 47400             ADD     1       TO  GRP-MIN-ONTIME (WS-TAB-IDX).
 47500
 47600     COMPUTE GRP-BUFFER (WS-TAB-IDX) =
 47700             GRP-ON-TIME (WS-TAB-IDX) - GRP-MIN-ONTIME
 47800                                        (WS-TAB-IDX).
 47900
 48000     PERFORM C150-BUILD-STATUS-TEXT
 48100        THRU C150-BUILD-STATUS-TEXT-EX.
 48200
 48300*---------------------------------------------------------------*
 48400 C100-CALC-GROUP-STATS-EX.
 48500*---------------------------------------------------------------*
 48600     EXIT.
 48700
 48800     EJECT
 48900*---------------------------------------------------------------*
 49000 C150-BUILD-STATUS-TEXT.
 49100*---------------------------------------------------------------*
 49200     IF      GRP-BUFFER (WS-TAB-IDX) >= ZERO
 49300             MOVE    GRP-BUFFER (WS-TAB-IDX) TO WS-ABS-BUFFER
 49400     ELSE
 49500             COMPUTE WS-ABS-BUFFER =
 49600                     ZERO - GRP-BUFFER (WS-TAB-IDX).
 49700
 49800     MOVE    WS-ABS-BUFFER           TO    WS-EDIT-BUFFER.
 49900     MOVE    ZERO                    TO    WS-LEAD-SPACE-CT.
 50000     INSPECT WS-EDIT-BUFFER-ALPHA TALLYING WS-LEAD-SPACE-CT
 50100             FOR LEADING SPACES.
 50200
 50300     MOVE    SPACES                  TO    GRP-STATUS (WS-TAB-IDX).
 50400
 50500     IF      GRP-BUFFER (WS-TAB-IDX) >= ZERO
 50600             STRING  "OK (+"                    DELIMITED BY SIZE
 50700                     WS-EDIT-BUFFER-ALPHA
 50800                         (WS-LEAD-SPACE-CT + 1 : )
 50900                                                DELIMITED BY SIZE
 51000                     " TT)"                      DELIMITED BY SIZE
 51100                 INTO GRP-STATUS (WS-TAB-IDX)
 51200     ELSE
 51300             STRING  "BELOW NORM ("             DELIMITED BY SIZE
 51400                     WS-EDIT-BUFFER-ALPHA
 51500                         (WS-LEAD-SPACE-CT + 1 : )
 51600                                                DELIMITED BY SIZE
 51700                     " TT short)"                DELIMITED BY SIZE
 51800                 INTO GRP-STATUS (WS-TAB-IDX).
 51900
 52000*---------------------------------------------------------------*
 52100 C150-BUILD-STATUS-TEXT-EX.
 52200*---------------------------------------------------------------*
 52300     EXIT.
 52400
 52500     EJECT
 52600*---------------------------------------------------------------*
 52700*    C900 - FORMAT AND WRITE THE TWO REPORT BLOCKS              *
 52800*---------------------------------------------------------------*
 52900 C900-WRITE-REPORT-LINES.
 53000*---------------------------------------------------------------*
 53100     WRITE   SLA-PRINT-LINE          FROM  WS-HDR-LINE.
 53200     WRITE   SLA-PRINT-LINE          FROM  WS-BLANK-LINE.
 53300
 53400     PERFORM C950-WRITE-ONE-GROUP THRU C950-WRITE-ONE-GROUP-EX
 53450        VARYING WS-TAB-IDX FROM 1 BY 1 UNTIL WS-TAB-IDX > 2.
 53900
 54000*---------------------------------------------------------------*
 54100 C900-WRITE-REPORT-LINES-EX.
 54200*---------------------------------------------------------------*
 54300     EXIT.
 54400
 54500     EJECT
 54600*---------------------------------------------------------------*
 54700 C950-WRITE-ONE-GROUP.
 54800*---------------------------------------------------------------*
 54900     MOVE    SPACES                  TO    WS-GRP-HDR-LINE.
 55000     MOVE    GRP-LEVEL-NAME (WS-TAB-IDX) TO WS-GRP-HDR-TEXT.
 55100     WRITE   SLA-PRINT-LINE          FROM  WS-GRP-HDR-LINE.
 55200
 55300     MOVE    "TOTAL:"                TO    WS-DETAIL-LABEL.
 55400     MOVE    SPACES                  TO    WS-DETAIL-VALUE.
 55450     MOVE    GRP-TOTAL (WS-TAB-IDX)  TO    WS-EDIT-COUNT.
 55500     MOVE    WS-EDIT-COUNT           TO    WS-DETAIL-VALUE (1:7).
 55600     WRITE   SLA-PRINT-LINE          FROM  WS-DETAIL-LINE.
 55650
 55700     MOVE    "ON TIME:"              TO    WS-DETAIL-LABEL.
 55800     MOVE    SPACES                  TO    WS-DETAIL-VALUE.
 55900     MOVE    GRP-ON-TIME (WS-TAB-IDX) TO   WS-EDIT-COUNT.
 56000     MOVE    WS-EDIT-COUNT           TO    WS-DETAIL-VALUE (1:7).
 56100     WRITE   SLA-PRINT-LINE          FROM  WS-DETAIL-LINE.
 56150
 56200     MOVE    "SLA:"                  TO    WS-DETAIL-LABEL.
 56300     MOVE    SPACES                  TO    WS-DETAIL-VALUE.
 56400     IF      GRP-IS-EMPTY (WS-TAB-IDX)
 56500             MOVE    "-"             TO    WS-DETAIL-VALUE (1:1)
 56600     ELSE
 56700             MOVE    GRP-SLA-PCT (WS-TAB-IDX) TO WS-EDIT-PCT
 56800             MOVE    WS-EDIT-PCT     TO    WS-DETAIL-VALUE (1:5)
 56900             MOVE    "%"             TO    WS-DETAIL-VALUE (6:1).
 57000     WRITE   SLA-PRINT-LINE          FROM  WS-DETAIL-LINE.
 57300
 57400     MOVE    "STATUS:"               TO    WS-DETAIL-LABEL.
 57500     MOVE    SPACES                  TO    WS-DETAIL-VALUE.
 57600     IF      GRP-IS-EMPTY (WS-TAB-IDX)
 57700             MOVE    "-"             TO    WS-DETAIL-VALUE (1:1)
 57800     ELSE
 57900             MOVE    GRP-STATUS (WS-TAB-IDX) TO WS-DETAIL-VALUE.
 58000     WRITE   SLA-PRINT-LINE          FROM  WS-DETAIL-LINE.
 58100
 58200     WRITE   SLA-PRINT-LINE          FROM  WS-BLANK-LINE.
 58300
 58400*---------------------------------------------------------------*
 58500 C950-WRITE-ONE-GROUP-EX.
 58600*---------------------------------------------------------------*
 58700     EXIT.
 58800
 58900     EJECT
 59000*---------------------------------------------------------------*
 59100*                   PROGRAM SUBROUTINES                         *
 59200*---------------------------------------------------------------*
 59300 Y900-ABNORMAL-TERMINATION.
 59400     PERFORM Z000-END-PROGRAM-ROUTINE
 59500        THRU Z099-END-PROGRAM-ROUTINE-EX.
 59600     MOVE    16                      TO    RETURN-CODE.
 59700     GOBACK.
 59800
 59900*---------------------------------------------------------------*
 60000 Z000-END-PROGRAM-ROUTINE.
 60100*---------------------------------------------------------------*
 60200     CLOSE   TICKET-FILE.
 60300     IF      NOT WK-C-SUCCESSFUL
 60400             DISPLAY "RPTSLA01 - CLOSE FILE ERROR - TICKET-FILE"
 60500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
 60600
 60700     CLOSE   REPORT-FILE.
 60800     IF      NOT WK-C-RPT-SUCCESSFUL
 60900             DISPLAY "RPTSLA01 - CLOSE FILE ERROR - REPORT-FILE"
 61000             DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS.
 61700
 61800     DISPLAY "RPTSLA01 - 3LTP SLA REPORT END, RECORDS READ="
 61900             WS-REC-COUNT " SKIPPED=" WS-SKIP-COUNT.
 62000
 62100*---------------------------------------------------------------*
 62200 Z099-END-PROGRAM-ROUTINE-EX.
 62300*---------------------------------------------------------------*
 62400     EXIT.
 62500
 62600******************************************************************
 62700*************** END OF PROGRAM SOURCE - RPTSLA01 ***************
 62800******************************************************************
